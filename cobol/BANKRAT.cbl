000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.      BANKRAT.
000300 AUTHOR.          A. SANZ.
000400 INSTALLATION.    UNIZARBANK EDP CENTER.
000500 DATE-WRITTEN.    1988-03-21.
000600 DATE-COMPILED.
000700 SECURITY.        CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900***************************************************************
001000* BANKRAT - EXCHANGE RATE LOOKUP SUBPROGRAM                    *
001100*
001200* CALLED BY BANKTRN ONCE PER NON-USD TRANSACTION.  LOADS THE   *
001300* CLOSE-PRICE TABLE FROM THE EXCHANGE-RATES FILE INTO WORKING  *
001400* STORAGE ON ITS FIRST CALL ONLY (THE TABLE SURVIVES BETWEEN   *
001500* CALLS BECAUSE THIS PROGRAM IS NOT DECLARED INITIAL), THEN    *
001600* RETURNS THE RATE IN EFFECT FOR THE REQUESTED CURRENCY AND    *
001700* DATE - EXACT DATE IF ON FILE, ELSE THE LATEST EARLIER ONE.   *
001800*
001900* THIS IS A CALLED SUBPROGRAM, NOT A STANDALONE JOB STEP - IT  *
002000* HAS NO JCL OF ITS OWN, NO STOP RUN ANYWHERE BELOW, ONLY      *
002100* EXIT PROGRAM.  BANKTRN IS ITS ONLY CALLER.                   *
002200***************************************************************
002300*
002400* CHANGE LOG.
002500*
002600* DATE       INIT TICKET      DESCRIPTION                    TAG
002700* ---------- ---- ----------- ------------------------------ ---
002800* 1988-03-21 AS   CR-1988-042 INITIAL RELEASE - CALLED FROM       CR42042
002900*                             BANKTRN, ONE CURRENCY PER CALL.
003000* 1988-09-05 AS   PR-1988-091 FIXED TABLE RELOADING ON EVERY      PR91091
003100*                             CALL INSTEAD OF JUST THE FIRST.
003200* 1990-02-14 JRM  CR-1990-012 ADDED LATEST-EARLIER FALLBACK       CR12012
003300*                             WHEN EXACT DATE NOT ON FILE.
003400* 1992-08-03 EAB  PR-1992-074 NEGATIVE CLOSE-PRICE NOW TREATED    PR74074
003500*                             AS NOT-FOUND, NOT AS A VALID RATE.
003600* 1995-04-27 TCP  CR-1995-036 DUPLICATE-ENTRY GUARD ADDED SO      CR36036
003700*                             A RE-RUN CANNOT LOAD THE SAME
003800*                             (CCY,DATE) PAIR TWICE.
003900* 1998-11-02 EAB  Y2K-1998-07 YEAR 2000 REVIEW - RATE-DATE ON     Y2K-07
004000*                             FILE IS 8-DIGIT CCYYMMDD, NO
004100*                             WINDOWING REQUIRED IN THIS MODULE.
004200* 2002-07-19 LFG  PR-2002-048 RATE TABLE ENLARGED TO 2000         PR48048
004300*                             ENTRIES FOR THE FX DESK FEED.
004400* 2005-02-08 JRM  PR-2005-017 FIXED FIRST-CALL-OF-RUN FALLTHRU    PR05017
004500*                             INTO SALVAR-CAMBIO-SI-NO-EXISTE
004600*                             AFTER THE TABLE LOAD CLOSED THE
004700*                             FILE - WAS ADDING A GARBAGE ENTRY
004800*                             FROM THE LAST RECORD READ.
004900* 2005-03-11 TCP  PR-2005-031 ADDED CCY-PAIR VIEW FOR THE DUP-    PR05031
005000*                             ENTRY COMPARE, CONDITION-NAMES FOR
005100*                             THE FILE-STATUS AND TABLE-LOADED
005200*                             FLAGS.
005300*
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM
005800     CLASS NUMERIC-CLASS IS "0" THRU "9"
005900     UPSI-0 ON STATUS IS RELOAD-REQUESTED
006000            OFF STATUS IS RELOAD-NOT-REQUESTED.
006100*
006200* UPSI-0 IS CARRIED HERE FOR CONSISTENCY WITH EVERY OTHER EDP
006300* CENTER PROGRAM'S OPERATOR-SWITCH BLOCK - THIS SUBPROGRAM HAS
006400* NO JCL STEP OF ITS OWN TO TEST IT FROM, SO IT IS NEVER
006500* ACTUALLY READ BELOW.
006600
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900*    EXCHANGE-RATES - ONE CLOSE-PRICE PER FROM/TO CURRENCY PAIR
007000*    PER DAY, FED FROM THE FX DESK OVERNIGHT.  READ IN FULL
007100*    EXACTLY ONCE PER RUN, NEVER WRITTEN BY THIS PROGRAM.
007200     SELECT EXCHANGE-RATES ASSIGN TO EXCHRATE
007300     ORGANIZATION IS LINE SEQUENTIAL
007400     FILE STATUS IS FSER.
007500
007600
007700 DATA DIVISION.
007800 FILE SECTION.
007900* ONE CLOSE-PRICE QUOTE PER RECORD - A CURRENCY PAIR, THE
008000* QUOTE DATE, AND THE PRICE ITSELF.  ALWAYS QUOTED INTO USD
008100* (SEE BUSQUEDA-CAMBIO-COMPARAR BELOW, WHICH ONLY MATCHES
008200* TO-CURRENCY = "USD").
008300 FD  EXCHANGE-RATES
008400     LABEL RECORD STANDARD.
008500 01  EXC-RATE-REG.
008600     02  RATE-FROM-CURRENCY    PIC X(03).
008700     02  RATE-TO-CURRENCY      PIC X(03).
008800     02  RATE-DATE             PIC 9(08).
008900     02  CLOSE-PRICE           PIC S9(07)V9(06).
009000     02  FILLER                   PIC X(20).
009100
009200* ALTERNATE VIEW OF EXC-RATE-REG - SPLITS THE RATE-DATE INTO
009300* CENTURY-YEAR-MONTH AND DAY, USED BY THE Y2K REVIEW OF 1998
009400* TO CONFIRM NO 2-DIGIT YEAR FIELD HAD BEEN LEFT ON THIS FILE.
009500 01  EXC-RATE-DATE-VIEW REDEFINES EXC-RATE-REG.
009600     02  FILLER                   PIC X(06).
009700     02  RATE-CCYYMM           PIC 9(06).
009800     02  RATE-DD               PIC 9(02).
009900     02  FILLER                   PIC X(33).
010000
010100
010200 WORKING-STORAGE SECTION.
010300* FILE-STATUS FOR THE SINGLE SELECT ABOVE, AND THE SWITCH
010400* THAT REMEMBERS WHETHER THE TABLE HAS ALREADY BEEN LOADED
010500* THIS RUN - CHECKED BY CONTROL-PRINCIPAL ON EVERY CALL.
010600 77  FSER                  PIC X(02).
010700     88  FSER-OK               VALUE "00".
010800 77  TABLA-CARGADA             PIC X(01) VALUE "N".
010900     88  TABLE-LOADED              VALUE "Y".
011000     88  TABLE-NOT-LOADED          VALUE "N".
011100
011200* TABLE CAPACITY - RAISED FROM THE ORIGINAL 500 TO 2000 WHEN
011300* THE FX DESK FEED BROUGHT IN MORE CURRENCY PAIRS AND MORE
011400* HISTORY THAN THE SUBPROGRAM WAS ORIGINALLY SIZED FOR
011500* (PR-2002-048).
011600 78  RATE-TABLE-MAX            VALUE 2000.
011700
011800* IN-MEMORY COPY OF EVERY RATE QUOTE ON FILE, LOADED ONCE BY
011900* CARGA-TABLA-CAMBIO AND SEARCHED BY BUSQUEDA-CAMBIO ON EVERY
012000* SUBSEQUENT CALL - REBUILDING THIS FROM DISK ON EVERY CALL
012100* WAS THE BUG FIXED BY PR-1988-091.
012200 01  RATE-TABLE.
012300     05  RAT-ENTRY OCCURS 2000 TIMES.
012400         10  RAT-FROM-CCY      PIC X(03).
012500         10  RAT-TO-CCY        PIC X(03).
012600         10  RAT-DATE          PIC 9(08) COMP.
012700         10  RAT-PRICE         PIC S9(07)V9(06).
012800         10  FILLER               PIC X(05).
012900
013000* ALTERNATE VIEW OF RAT-ENTRY - OVERLAYS THE FROM/TO
013100* CURRENCY PAIR AS ONE 6-BYTE COMPARABLE KEY SO THE
013200* DUPLICATE-ENTRY GUARD BELOW NEEDS ONE COMPARE, NOT TWO.
013300* DOES NOT REACH INTO RAT-DATE - THAT FIELD IS COMP, AND A
013400* REDEFINES VIEW HAS NO BUSINESS CROSSING INTO BINARY STORAGE.
013500     05  RAT-ENTRY-CCY-VIEW REDEFINES RAT-ENTRY
013600         OCCURS 2000 TIMES.
013700         10  RAT-CCY-PAIR      PIC X(06).
013800
013900* RATE-COUNT IS HOW MANY OF THE 2000 TABLE SLOTS ARE
014000* ACTUALLY IN USE; RAT-IDX IS THE SUBSCRIPT USED TO STEP
014100* THROUGH THEM IN BOTH THE LOAD AND THE LOOKUP PASSES.
014200 77  RATE-COUNT                PIC 9(04) COMP VALUE 0.
014300 77  RAT-IDX                   PIC 9(04) COMP VALUE 0.
014400
014500* WORK AREAS FOR THE DUPLICATE-ENTRY GUARD (CR-1995-036) AND
014600* FOR TRACKING THE BEST (MOST RECENT, NOT-AFTER-THE-TXN) RATE
014700* DATE SEEN SO FAR DURING A LOOKUP.
014800 77  DUP-FOUND                 PIC 9(01) VALUE 0.
014900 77  BEST-RATE-DATE            PIC 9(08) COMP VALUE 0.
015000 77  LOAD-CCY-PAIR             PIC X(06).
015100
015200* BREAKDOWN OF THE RATE-DATE CURRENTLY BEING LOADED - KEPT
015300* AS ITS OWN REDEFINES SO THE DUPLICATE-ENTRY GUARD CAN
015400* COMPARE CENTURY-YEAR-MONTH WITHOUT A SEPARATE COMPUTE.
015500 01  LOAD-DATE-WORK             PIC 9(08).
015600 01  LOAD-DATE-WORK-GRP REDEFINES LOAD-DATE-WORK.
015700     05  LOAD-CCYYMM            PIC 9(06).
015800     05  LOAD-DD                PIC 9(02).
015900
016000
016100 LINKAGE SECTION.
016200* PARAMETERS SUPPLIED BY BANKTRN ON EVERY CALL - THE CURRENCY
016300* TO CONVERT FROM, THE TRANSACTION'S OWN DATE (SO THE RATE IN
016400* EFFECT ON THAT DAY IS USED, NOT TODAY'S RATE), AND THE TWO
016500* FIELDS THIS SUBPROGRAM HANDS BACK.
016600 01  FROM-CURRENCY              PIC X(03).
016700 01  TXN-DATE                   PIC 9(08).
016800 01  RATE-VALUE                 PIC S9(07)V9(06).
016900 01  RATE-FOUND                 PIC X(01).
017000     88  RATE-WAS-FOUND             VALUE "Y".
017100     88  RATE-NOT-FOUND             VALUE "N".
017200
017300 PROCEDURE DIVISION USING FROM-CURRENCY
017400                          TXN-DATE
017500                          RATE-VALUE
017600                          RATE-FOUND.
017700 CONTROL-PRINCIPAL SECTION.
017800* ENTRY POINT FOR EVERY CALL.  THE TABLE IS LOADED ONLY ONCE
017900* PER RUN - WORKING-STORAGE SURVIVES BETWEEN CALLS BECAUSE
018000* THIS PROGRAM IS NOT DECLARED INITIAL (PR-1988-091).
018100     IF TABLE-NOT-LOADED
018200         GO TO CARGA-TABLA-CAMBIO.
018300
018400     GO TO BUSQUEDA-CAMBIO.
018500
018600
018700 CARGA-TABLA-CAMBIO SECTION.
018800* RUNS ONCE, NEVER RE-ENTERED WHILE TABLA-CARGADA = "Y",
018900* SO THE GO TO READ-LOOP BELOW IS SAFE.
019000     OPEN INPUT EXCHANGE-RATES.
019100     IF NOT FSER-OK
019200         GO TO PSYS-ERR.
019300
019400     MOVE 0 TO RATE-COUNT.
019500
019600 CARGA-TABLA-CAMBIO-READ.
019700*    READS EVERY RECORD ON THE FILE, ONE PASS, NO RE-READ.
019800*    EACH ONE GOES THROUGH THE DUPLICATE-ENTRY GUARD BEFORE
019900*    IT IS ALLOWED INTO THE TABLE.
020000     READ EXCHANGE-RATES AT END
020100         GO TO CARGA-TABLA-CAMBIO-CERRAR.
020200
020300     PERFORM SALVAR-CAMBIO-SI-NO-EXISTE
020400         THRU SALVAR-CAMBIO-SI-NO-EXISTE.
020500
020600     GO TO CARGA-TABLA-CAMBIO-READ.
020700
020800 CARGA-TABLA-CAMBIO-CERRAR.
020900*    END OF LOAD PASS - CLOSE THE FILE, MARK THE TABLE LOADED,
021000*    AND BRANCH EXPLICITLY INTO THE LOOKUP THAT ORIGINALLY
021100*    TRIGGERED THIS LOAD (PR-2005-017).  WITHOUT THE EXPLICIT
021200*    GO TO, CONTROL WOULD FALL STRAIGHT THROUGH THE SECTION
021300*    BOUNDARY INTO SALVAR-CAMBIO-SI-NO-EXISTE BELOW AND RUN A
021400*    SPURIOUS PASS AGAINST WHATEVER RECORD WAS LAST READ.
021500     CLOSE EXCHANGE-RATES.
021600     MOVE "Y" TO TABLA-CARGADA.
021700     GO TO BUSQUEDA-CAMBIO.
021800
021900
022000 SALVAR-CAMBIO-SI-NO-EXISTE SECTION.
022100* IDEMPOTENT LOAD - A (CCY-FROM, CCY-TO, DATE) ALREADY IN THE
022200* TABLE IS SKIPPED SO A RE-RUN CANNOT DOUBLE UP (CR-1995-036).
022300     MOVE 0 TO DUP-FOUND.
022400     MOVE RATE-DATE TO LOAD-DATE-WORK.
022500     MOVE RATE-FROM-CURRENCY TO LOAD-CCY-PAIR(1:3).
022600     MOVE RATE-TO-CURRENCY   TO LOAD-CCY-PAIR(4:3).
022700
022800*    SCANS THE TABLE BUILT SO FAR - NOTHING IS ADDED UNTIL
022900*    THE WHOLE SCAN COMPLETES WITHOUT FINDING A MATCH.
023000     PERFORM SALVAR-CAMBIO-COMPARAR THRU SALVAR-CAMBIO-COMPARAR
023100         VARYING RAT-IDX FROM 1 BY 1
023200         UNTIL RAT-IDX > RATE-COUNT.
023300
023400     IF DUP-FOUND = 0
023500        AND RATE-COUNT < RATE-TABLE-MAX
023600         ADD 1 TO RATE-COUNT
023700         MOVE RATE-FROM-CURRENCY TO
023800             RAT-FROM-CCY(RATE-COUNT)
023900         MOVE RATE-TO-CURRENCY TO
024000             RAT-TO-CCY(RATE-COUNT)
024100         MOVE RATE-DATE TO RAT-DATE(RATE-COUNT)
024200         MOVE CLOSE-PRICE TO RAT-PRICE(RATE-COUNT)
024300     END-IF.
024400
024500 SALVAR-CAMBIO-COMPARAR.
024600* CCY-PAIR VIEW LETS THIS COMPARE IN ONE STEP INSTEAD OF TWO
024700* SEPARATE FROM-CURRENCY/TO-CURRENCY TESTS (PR-2005-031).
024800     IF RAT-CCY-PAIR(RAT-IDX) = LOAD-CCY-PAIR
024900        AND RAT-DATE(RAT-IDX) = RATE-DATE
025000         MOVE 1 TO DUP-FOUND
025100     END-IF.
025200
025300
025400 BUSQUEDA-CAMBIO SECTION.
025500* EXACT-DATE-FIRST, LATEST-EARLIER-FALLBACK LOOKUP.  A
025600* NEGATIVE CLOSE-PRICE IS TREATED AS NOT-FOUND (PR-1992-074).
025700     MOVE "N" TO RATE-FOUND.
025800     MOVE 0 TO BEST-RATE-DATE.
025900
026000*    WALKS THE WHOLE TABLE EVERY CALL - WITH UP TO 2000
026100*    ENTRIES THIS IS CHEAP COMPARED TO A DISK READ, AND
026200*    KEEPS THE LOOKUP LOGIC IN ONE PLACE.
026300     PERFORM BUSQUEDA-CAMBIO-COMPARAR THRU BUSQUEDA-CAMBIO-COMPARAR
026400         VARYING RAT-IDX FROM 1 BY 1
026500         UNTIL RAT-IDX > RATE-COUNT.
026600
026700     EXIT PROGRAM.
026800
026900 BUSQUEDA-CAMBIO-COMPARAR.
027000*    MATCHES ON FROM-CURRENCY AND TO-CURRENCY = "USD", ON OR
027100*    BEFORE THE TRANSACTION DATE, KEEPING THE LATEST SUCH
027200*    DATE SEEN SO FAR.  A NEGATIVE PRICE NEVER WINS, EVEN IF
027300*    ITS DATE IS LATER THAN THE BEST ONE FOUND (PR-1992-074).
027400     IF RAT-FROM-CCY(RAT-IDX) = FROM-CURRENCY
027500        AND RAT-TO-CCY(RAT-IDX) = "USD"
027600        AND RAT-DATE(RAT-IDX) <= TXN-DATE
027700        AND RAT-DATE(RAT-IDX) > BEST-RATE-DATE
027800        AND RAT-PRICE(RAT-IDX) >= 0
027900         MOVE RAT-DATE(RAT-IDX) TO BEST-RATE-DATE
028000         MOVE RAT-PRICE(RAT-IDX) TO RATE-VALUE
028100         MOVE "Y" TO RATE-FOUND
028200     END-IF.
028300
028400
028500 PSYS-ERR.
028600* A FAILED OPEN ON EXCHANGE-RATES IS FATAL TO THE LOAD, BUT
028700* THIS IS A SUBPROGRAM - THERE IS NO STOP RUN HERE, ONLY AN
028800* EXIT PROGRAM BACK TO BANKTRN WITH RATE-FOUND FORCED TO "N"
028900* SO THE CALLER REJECTS THE TRANSACTION RATHER THAN CONVERT
029000* AGAINST A TABLE THAT NEVER LOADED.
029100     DISPLAY "BANKRAT - UNRECOVERABLE FILE ERROR, RUN ABORTED".
029200     DISPLAY "  FSER = " FSER.
029300     MOVE "N" TO RATE-FOUND.
029400     EXIT PROGRAM.
