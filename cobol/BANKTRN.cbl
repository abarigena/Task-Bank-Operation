000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.      BANKTRN.
000300 AUTHOR.          J. R. MENDEZ.
000400 INSTALLATION.    UNIZARBANK EDP CENTER.
000500 DATE-WRITTEN.    1988-03-14.
000600 DATE-COMPILED.
000700 SECURITY.        CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900***************************************************************
001000* BANKTRN - EXPENSE CATEGORY TRANSACTION BATCH                *
001100*
001200* READS THE DAY'S TRANSACTIONS IN ARRIVAL ORDER, CONVERTS EACH *
001300* ONE TO USD AGAINST THE CLOSE-PRICE TABLE, CHECKS THE RUNNING *
001400* MONTH-TO-DATE SPEND FOR THE TRANSACTION'S EXPENSE CATEGORY   *
001500* AGAINST THE LIMIT IN FORCE, FLAGS OVER-LIMIT TRANSACTIONS AND*
001600* WRITES THE PROCESSED TRANSACTION TO THE OUTPUT LEDGER.  AT   *
001700* END OF RUN PRINTS THE PRODUCT/SERVICE CONTROL-BREAK SUMMARY. *
001800*
001900* THIS IS THE MAIN JOB STEP OF THE EXPENSE-LIMIT CYCLE.  IT    *
002000* CALLS BANKRAT FOR NON-USD RATES AND READS THE EXPENSE-LIMITS *
002100* HISTORY FILE THAT BANKLIM MAINTAINS - IT NEVER WRITES TO     *
002200* THAT FILE ITSELF.                                            *
002300***************************************************************
002400*
002500* CHANGE LOG.
002600*
002700* DATE       INIT TICKET      DESCRIPTION                    TAG
002800* ---------- ---- ----------- ------------------------------ ---
002900* 1988-03-14 JRM  CR-1988-041 INITIAL RELEASE - PRODUCT AND       CR41041
003000*                             SERVICE CATEGORIES, USD-ONLY.
003100* 1988-07-02 JRM  CR-1988-077 ADDED EXCHANGE RATE LOOKUP VIA      CR77077
003200*                             BANKRAT FOR NON-USD CURRENCIES.
003300* 1989-02-20 AS   PR-1989-019 FIXED MONTH-TO-DATE ACCUMULATOR     PR19019
003400*                             NOT RESETTING ON MONTH ROLLOVER.
003500* 1989-11-09 JRM  CR-1989-103 ADDED CONTROL-BREAK SUMMARY AT      CR03103
003600*                             END OF RUN PER AUDIT REQUEST.
003700* 1991-05-30 LFG  PR-1991-118 REJECT TXN WHEN BANKRAT RETURNS     PR18118
003800*                             NOT-FOUND INSTEAD OF DEFAULTING.
003900* 1993-09-13 EAB  CR-1993-055 DEFAULT LIMIT RAISED TO 1000.00     CR55055
004000*                             USD FOR CATEGORIES NEVER SET.
004100* 1996-01-08 TCP  PR-1996-004 OVER-LIMIT COMPARE CHANGED TO       PR04004
004200*                             STRICT GREATER-THAN PER LEGAL.
004300* 1998-10-19 EAB  Y2K-1998-07 YEAR 2000 REVIEW - WINDOWED THE     Y2K-07
004400*                             2-DIGIT RUN DATE, NO CHANGE TO
004500*                             8-DIGIT TXN-DATE FIELDS ON FILE.
004600* 2001-04-04 TCP  PR-2001-061 LIMIT TABLE ENLARGED TO 400         PR61061
004700*                             ENTRIES, HISTORY WAS OVERFLOWING.
004800* 2004-06-17 LFG  CR-2004-029 EXPENSE-CATEGORY WIDTH CHECKED      CR29029
004900*                             AGAINST "SERVICE" - NO CODE
005000*                             CHANGE, DOCUMENTATION ONLY.
005100* 2005-03-11 TCP  PR-2005-032 GAVE THE FILE-STATUS AND THE        PR05032
005200*                             CONVERSION/LIMIT Y-N WORK FLAGS
005300*                             CONDITION-NAMES FOR READABILITY -
005400*                             NO CHANGE IN BEHAVIOR.
005500*
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM
006000     CLASS NUMERIC-CLASS IS "0" THRU "9"
006100     UPSI-0 ON STATUS IS RERUN-SWITCH
006200            OFF STATUS IS NORMAL-RUN-SWITCH.
006300*
006400* UPSI-0 DISTINGUISHES A RERUN FROM THE NORMAL DAILY RUN IN
006500* THE OPERATOR RUN-BOOK - BOTH BEHAVE IDENTICALLY HERE SINCE
006600* TRANSACTIONS-OUT IS ALWAYS OPENED OUTPUT (NOT EXTEND), SO A
006700* RERUN SIMPLY REPLACES YESTERDAY'S OUTPUT FILE RATHER THAN
006800* APPENDING TO IT.
006900
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200*    TRANSACTIONS-IN - THE DAY'S RAW TRANSACTION FEED, IN THE
007300*    ORDER THEY ARRIVED.  THIS PROGRAM DOES NOT RE-SORT IT -
007400*    THE MONTH-TO-DATE ACCUMULATOR RELIES ON ARRIVAL ORDER
007500*    BEING CLOSE ENOUGH TO CHRONOLOGICAL ORDER TO BE USEFUL.
007600* ALL THREE FILES ON THIS PROGRAM ARE LINE SEQUENTIAL, NOT
007700* INDEXED - THE SAME HOUSE CONVENTION USED SHOP-WIDE FOR
007800* OVERNIGHT BATCH FEEDS, SINCE NOTHING HERE IS EVER RANDOM-
007900* ACCESSED BY KEY.
008000     SELECT TRANSACTIONS-IN ASSIGN TO TRANSIN
008100     ORGANIZATION IS LINE SEQUENTIAL
008200     FILE STATUS IS FSTI.
008300*
008400*    TRANSACTIONS-OUT - EVERY INPUT TRANSACTION, ENRICHED WITH
008500*    ITS USD AMOUNT AND OVER-LIMIT FLAG, WRITTEN BACK OUT IN
008600*    THE SAME ARRIVAL ORDER IT WAS READ.
008700     SELECT TRANSACTIONS-OUT ASSIGN TO TRANSOUT
008800     ORGANIZATION IS LINE SEQUENTIAL
008900     FILE STATUS IS FSTO.
009000*
009100*    EXPENSE-LIMITS - THE HISTORY FILE BANKLIM APPENDS TO.
009200*    READ HERE, ONCE, IN FULL, AT START-UP ONLY - THIS PROGRAM
009300*    NEVER OPENS IT AGAIN DURING THE RUN AND NEVER WRITES TO
009400*    IT.
009500     SELECT EXPENSE-LIMITS ASSIGN TO EXPLIMIT
009600     ORGANIZATION IS LINE SEQUENTIAL
009700     FILE STATUS IS FSEL.
009800
009900
010000 DATA DIVISION.
010100 FILE SECTION.
010200* ONE TRANSACTION PER RECORD - THE TWO ACCOUNTS INVOLVED, THE
010300* ORIGINAL CURRENCY AND AMOUNT, THE EXPENSE CATEGORY IT FALLS
010400* UNDER, AND WHEN IT HAPPENED.  TRANS-SUM-AMOUNT IS IN THE
010500* TRANSACTION'S OWN CURRENCY, NOT YET CONVERTED TO USD.
010600 FD  TRANSACTIONS-IN
010700     LABEL RECORD STANDARD.
010800 01  TRANS-IN-REG.
010900     02  TRANS-ACCOUNT-FROM          PIC X(20).
011000     02  TRANS-ACCOUNT-TO            PIC X(20).
011100     02  TRANS-CURRENCY-CODE         PIC X(03).
011200     02  TRANS-SUM-AMOUNT            PIC S9(09)V9(02).
011300     02  TRANS-EXPENSE-CATEGORY      PIC X(07).
011400     02  TRANS-TXN-DATE              PIC 9(08).
011500     02  TRANS-TXN-TIME              PIC 9(06).
011600     02  FILLER                   PIC X(25).
011700
011800* ALTERNATE VIEW OF TRANS-IN-REG - OVERLAYS TRANS-TXN-DATE AND
011900* TRANS-TXN-TIME AS A SINGLE 14-DIGIT COMPARABLE KEY SO THE
012000* LIMIT AND CONTROL-BREAK LOGIC NEVER HAS TO COMPUTE IT.
012100 01  TRANS-IN-KEY-VIEW REDEFINES TRANS-IN-REG.
012200     02  FILLER                   PIC X(61).
012300     02  TRANS-DATETIME-KEY      PIC 9(14).
012400     02  FILLER                   PIC X(25).
012500
012600* OUTPUT LAYOUT - EVERY FIELD FROM TRANS-IN-REG CARRIED
012700* FORWARD UNCHANGED, PLUS THE TWO FIELDS THIS PROGRAM ADDS:
012800* THE CONVERTED USD AMOUNT AND THE OVER-LIMIT FLAG.  NEITHER
012900* ADDED FIELD IS EVER READ BACK BY THIS PROGRAM - THEY EXIST
013000* ONLY FOR WHATEVER DOWNSTREAM JOB CONSUMES TRANSACTIONS-OUT.
013100 FD  TRANSACTIONS-OUT
013200     LABEL RECORD STANDARD.
013300 01  TRANS-OUT-REG.
013400     02  MOV-ACCOUNT-FROM          PIC X(20).
013500     02  MOV-ACCOUNT-TO            PIC X(20).
013600     02  MOV-CURRENCY-CODE         PIC X(03).
013700     02  MOV-SUM-AMOUNT            PIC S9(09)V9(02).
013800     02  MOV-EXPENSE-CATEGORY      PIC X(07).
013900     02  MOV-TXN-DATE              PIC 9(08).
014000     02  MOV-TXN-TIME              PIC 9(06).
014100     02  MOV-SUM-IN-USD            PIC S9(09)V9(02).
014200     02  MOV-LIMIT-EXCEEDED-FLAG   PIC X(01).
014300     02  FILLER                   PIC X(13).
014400
014500* ONE LIMIT-CHANGE HISTORY ROW PER RECORD, APPENDED BY
014600* BANKLIM.  A CATEGORY MAY HAVE MANY ROWS ON FILE OVER TIME -
014700* CARGA-TABLA-LIMITES BELOW LOADS ALL OF THEM, AND THE LOOKUP
014800* AT RUNTIME ALWAYS PICKS THE MOST RECENT ONE IN FORCE.
014900 FD  EXPENSE-LIMITS
015000     LABEL RECORD STANDARD.
015100 01  EXP-LIMIT-REG.
015200     02  LIMIT-CATEGORY        PIC X(07).
015300     02  LIMIT-SUM             PIC S9(09)V9(02).
015400     02  LIMIT-CURRENCY        PIC X(03).
015500     02  LIMIT-EFF-DATE        PIC 9(08).
015600     02  LIMIT-EFF-TIME        PIC 9(06).
015700     02  FILLER                   PIC X(15).
015800
015900* ALTERNATE VIEW OF EXP-LIMIT-REG - OVERLAYS THE EFFECTIVE
016000* DATE AND TIME AS ONE 14-DIGIT KEY, SAME TRICK AS ABOVE.
016100 01  EXP-LIMIT-KEY-VIEW REDEFINES EXP-LIMIT-REG.
016200     02  FILLER                   PIC X(21).
016300     02  LIMIT-EFF-KEY         PIC 9(14).
016400     02  FILLER                   PIC X(15).
016500
016600
016700 WORKING-STORAGE SECTION.
016800* FILE-STATUS FIELDS - ONE PER SELECT ABOVE.  "00" IS THE ONLY
016900* VALUE THAT MEANS "KEEP GOING"; ANYTHING ELSE IS FATAL AND
017000* BRANCHES TO PSYS-ERR.
017100 77  FSTI                  PIC X(02).
017200     88  FSTI-OK               VALUE "00".
017300 77  FSTO                 PIC X(02).
017400     88  FSTO-OK              VALUE "00".
017500 77  FSEL                 PIC X(02).
017600     88  FSEL-OK              VALUE "00".
017700
017800* DEFAULT LIMIT (CR-1993-055) AND LIMIT-TABLE CAPACITY
017900* (PR-2001-061, RAISED FROM THE ORIGINAL 100 WHEN THE HISTORY
018000* FILE STARTED OVERFLOWING IT).  BOTH ARE 78-LEVELS SO A
018100* FUTURE CHANGE TOUCHES ONE SPOT, NOT EVERY COMPARE.
018200 78  DEFAULT-LIMIT             VALUE 1000.00.
018300 78  LIMIT-TABLE-MAX           VALUE 400.
018400
018500* BREAKDOWN OF THE CURRENT TRANSACTION'S DATE - USED ONLY
018600* TO OBTAIN THE CCYYMM KEY FOR THE MONTH-TO-DATE ACCUMULATOR.
018700 01  TXN-DATE-WORK             PIC 9(08).
018800 01  TXN-DATE-WORK-GRP REDEFINES TXN-DATE-WORK.
018900     05  TXN-CCYYMM            PIC 9(06).
019000     05  TXN-DD                PIC 9(02).
019100
019200* IN-MEMORY COPY OF THE EXPENSE-LIMITS HISTORY FILE, LOADED
019300* ONCE AT START-UP BY CARGA-TABLA-LIMITES AND SEARCHED ON
019400* EVERY TRANSACTION BY BUSQUEDA-LIMITE-APLICABLE.  LIM-EFF-
019500* KEY IS COMP SO THE 14-DIGIT COMPARE BELOW IS A SINGLE
019600* BINARY COMPARE, NOT A ZONED-DECIMAL ONE.
019700 01  LIMIT-TABLE.
019800* EACH ENTRY IS ONE HISTORY ROW CARRIED OVER FROM EXPENSE-LIMITS,
019900* TRIMMED TO ONLY THE THREE FIELDS THIS PROGRAM ACTUALLY NEEDS
020000* AT LOOKUP TIME - THE CURRENCY AND EFFECTIVE-TIME FIELDS ON
020100* THE FILE ITSELF ARE NOT CARRIED INTO THE TABLE.
020200     05  LIM-ENTRY OCCURS 400 TIMES.
020300         10  LIM-CATEGORY      PIC X(07).
020400         10  LIM-SUM           PIC S9(09)V9(02).
020500         10  LIM-EFF-KEY       PIC 9(14) COMP.
020600         10  FILLER               PIC X(05).
020700 77  LIM-COUNT                 PIC 9(04) COMP VALUE 0.
020800 77  LIM-IDX                   PIC 9(04) COMP VALUE 0.
020900 77  BEST-LIM-KEY               PIC 9(14) COMP VALUE 0.
021000
021100* CONVERSION RESULT FLAG (CR-1988-077) - "Y" WHEN THE
021200* TRANSACTION'S AMOUNT WAS SUCCESSFULLY TURNED INTO USD
021300* (EITHER IT WAS ALREADY USD, OR BANKRAT RETURNED A RATE),
021400* "N" WHEN BANKRAT COULD NOT FIND ONE (PR-1991-118).
021500 77  CONVERSION-OK-FLAG        PIC X(01).
021600     88  CONVERSION-OK             VALUE "Y".
021700     88  CONVERSION-NOT-OK         VALUE "N".
021800 77  SUM-IN-USD-WORK           PIC S9(09)V9(02).
021900
022000* THE LIMIT IN FORCE FOR THIS TRANSACTION'S CATEGORY AS OF
022100* ITS OWN DATE/TIME, AND THE TWO RUNNING TOTALS USED TO
022200* DECIDE WHETHER THIS TRANSACTION PUSHES THE CATEGORY OVER IT.
022300 77  LIMIT-APPLICABLE          PIC S9(09)V9(02).
022400 77  MTD-SPEND-BEFORE          PIC S9(09)V9(02).
022500 77  TOTAL-INCLUDING-CURRENT   PIC S9(09)V9(02).
022600
022700* OVER-LIMIT RESULT FLAG (PR-1996-004 - STRICTLY GREATER-THAN,
022800* EQUAL TO THE LIMIT IS NOT OVER).  COPIED ONTO THE OUTPUT
022900* RECORD IN ESCRITURA-TRANSACCION AND TALLIED IN ACTUALIZAR-
023000* INFORME.
023100 77  LIMIT-EXCEEDED-FLAG-WORK  PIC X(01).
023200     88  LIMIT-EXCEEDED            VALUE "Y".
023300     88  LIMIT-NOT-EXCEEDED        VALUE "N".
023400
023500* MONTH-TO-DATE ACCUMULATORS - ONE PAIR PER EXPENSE CATEGORY
023600* (PRODUCT, SERVICE), EACH PAIR HOLDING THE RUNNING SPEND AND
023700* THE CCYYMM IT APPLIES TO.  RESET TO ZERO WHEN A TRANSACTION
023800* IS SEEN FOR A NEW CALENDAR MONTH (PR-1989-019 FIXED THIS
023900* RESET NOT HAPPENING AT ALL).
024000 77  ACC-PRODUCT-MTD-SPEND     PIC S9(09)V9(02) VALUE 0.
024100 77  ACC-PRODUCT-MTD-CCYYMM    PIC 9(06) VALUE 0.
024200 77  ACC-SERVICE-MTD-SPEND     PIC S9(09)V9(02) VALUE 0.
024300 77  ACC-SERVICE-MTD-CCYYMM    PIC 9(06) VALUE 0.
024400
024500* END-OF-RUN CONTROL-BREAK COUNTERS (CR-1989-103) - COUNT,
024600* USD TOTAL AND OVER-LIMIT COUNT FOR EACH CATEGORY, PLUS THE
024700* GRAND-TOTAL ROW COMPUTED FROM THEM IN INFORME-CIERRE.  ALL
024800* COUNTERS ARE COMP; THE TOTALS STAY ZONED DISPLAY, MATCHING
024900* HOW EVERY MONEY FIELD ON THE FILES THEMSELVES IS DECLARED.
025000 77  RPT-PRODUCT-COUNT         PIC 9(06) COMP VALUE 0.
025100 77  RPT-PRODUCT-TOTAL         PIC S9(09)V9(02) VALUE 0.
025200 77  RPT-PRODUCT-OVER          PIC 9(06) COMP VALUE 0.
025300 77  RPT-SERVICE-COUNT         PIC 9(06) COMP VALUE 0.
025400 77  RPT-SERVICE-TOTAL         PIC S9(09)V9(02) VALUE 0.
025500 77  RPT-SERVICE-OVER          PIC 9(06) COMP VALUE 0.
025600 77  RPT-GRAND-COUNT           PIC 9(06) COMP VALUE 0.
025700 77  RPT-GRAND-TOTAL           PIC S9(09)V9(02) VALUE 0.
025800 77  RPT-GRAND-OVER            PIC 9(06) COMP VALUE 0.
025900
026000* ONE PRINT LINE LAYOUT, REUSED FOR THE PRODUCT ROW, THE
026100* SERVICE ROW AND THE GRAND-TOTAL ROW IN INFORME-CIERRE -
026200* EDITED NUMERIC PICTURES SO THE DISPLAYED REPORT LINES UP
026300* IN COLUMNS REGARDLESS OF HOW MANY DIGITS EACH VALUE HAS.
026400 01  REPORT-LINE.
026500     05  RL-CATEGORY           PIC X(09).
026600     05  RL-COUNT              PIC ZZZ,ZZ9.
026700     05  FILLER                   PIC X(03) VALUE SPACES.
026800     05  RL-TOTAL              PIC Z,ZZZ,ZZ9.99.
026900     05  FILLER                   PIC X(03) VALUE SPACES.
027000     05  RL-OVER               PIC ZZZ,ZZ9.
027100     05  FILLER                   PIC X(30) VALUE SPACES.
027200
027300* PARAMETERS PASSED TO BANKRAT FOR THE EXCHANGE-RATE LOOKUP.
027400* CALL-RATE-FOUND COMES BACK "Y" OR "N" - A NEGATIVE OR
027500* MISSING RATE IS BANKRAT'S PROBLEM TO DETECT, NOT THIS
027600* PROGRAM'S; THIS PROGRAM ONLY ACTS ON THE Y/N RESULT.
027700 77  CALL-FROM-CCY             PIC X(03).
027800 77  CALL-TXN-DATE             PIC 9(08).
027900 77  CALL-RATE-VALUE           PIC S9(07)V9(06).
028000 77  CALL-RATE-FOUND           PIC X(01).
028100     88  CALL-RATE-WAS-FOUND       VALUE "Y".
028200
028300 PROCEDURE DIVISION.
028400 INICIALIZACION SECTION.
028500* ZEROES EVERY COUNTER USED BY THE END-OF-RUN CONTROL-BREAK
028600* SUMMARY BEFORE THE MAIN LOOP STARTS.  THE MONTH-TO-DATE
028700* ACCUMULATORS ARE NOT TOUCHED HERE - THEIR VALUE-0 CLAUSES
028800* IN WORKING-STORAGE ALREADY COVER PROGRAM START-UP.
028900     MOVE 0 TO LIM-COUNT.
029000     MOVE 0 TO RPT-PRODUCT-COUNT.
029100     MOVE 0 TO RPT-PRODUCT-OVER.
029200     MOVE 0 TO RPT-SERVICE-COUNT.
029300     MOVE 0 TO RPT-SERVICE-OVER.
029400     MOVE 0 TO RPT-PRODUCT-TOTAL.
029500     MOVE 0 TO RPT-SERVICE-TOTAL.
029600*
029700* FROM HERE, THE RUN PROCEEDS IN THREE STAGES: LOAD THE LIMIT
029800* TABLE ONCE (CARGA-TABLA-LIMITES), OPEN THE TRANSACTION FILES
029900* (APERTURA-FICHEROS), THEN THE MAIN PER-TRANSACTION LOOP
030000* (LEER-TRANSACCION) UNTIL END OF FILE, FINISHING WITH THE
030100* CONTROL-BREAK REPORT (INFORME-CIERRE).
030200
030300
030400 CARGA-TABLA-LIMITES SECTION.
030500* READS THE EXPENSE-LIMITS HISTORY ONCE, FULL, INTO LIMIT-
030600* TABLE.  EXECUTED ONLY DURING PROGRAM START-UP, NEVER RE-
030700* ENTERED, SO THE GO TO LOOP BELOW IS SAFE.
030800     OPEN INPUT EXPENSE-LIMITS.
030900     IF NOT FSEL-OK
031000         GO TO PSYS-ERR.
031100
031200 CARGA-TABLA-LIMITES-READ.
031300*    ANY ROW BEYOND LIMIT-TABLE-MAX IS SILENTLY DROPPED -
031400*    THE SAME BEHAVIOR THE TABLE HAD AT THE ORIGINAL 100-ROW
031500*    CAPACITY, JUST LESS LIKELY TO BE HIT NOW AT 400
031600*    (PR-2001-061).
031700     READ EXPENSE-LIMITS AT END
031800         GO TO CARGA-TABLA-LIMITES-CERRAR.
031900
032000*    A ROW KEPT IN THE TABLE NEVER LEAVES IT FOR THE REST OF
032100*    THE RUN - THERE IS NO DELETE, ONLY APPEND, MIRRORING
032200*    BANKLIM'S OWN APPEND-ONLY WRITE TO THE SAME FILE.
032300     IF LIM-COUNT < LIMIT-TABLE-MAX
032400         ADD 1 TO LIM-COUNT
032500         MOVE LIMIT-CATEGORY TO LIM-CATEGORY(LIM-COUNT)
032600         MOVE LIMIT-SUM      TO LIM-SUM(LIM-COUNT)
032700         MOVE LIMIT-EFF-KEY  TO LIM-EFF-KEY(LIM-COUNT)
032800     END-IF.
032900
033000     GO TO CARGA-TABLA-LIMITES-READ.
033100
033200 CARGA-TABLA-LIMITES-CERRAR.
033300     CLOSE EXPENSE-LIMITS.
033400*    THE TABLE IS NOW FIXED FOR THE REST OF THE RUN - NO
033500*    TRANSACTION PROCESSED BELOW EVER ADDS OR REMOVES A ROW.
033600
033700
033800 APERTURA-FICHEROS SECTION.
033900* OPENS THE TRANSACTION INPUT AND OUTPUT FILES - THE LIMIT
034000* TABLE IS ALREADY LOADED BY THIS POINT.  EITHER OPEN FAILING
034100* IS FATAL.
034200*    TRANSACTIONS-OUT IS OPENED OUTPUT, NOT EXTEND - EACH RUN
034300*    STARTS A FRESH OUTPUT LEDGER RATHER THAN APPENDING TO
034400*    YESTERDAY'S, UNLIKE THE EXTEND OPEN BANKLIM USES ON
034500*    EXPENSE-LIMITS.
034600     OPEN INPUT TRANSACTIONS-IN.
034700     IF NOT FSTI-OK
034800         GO TO PSYS-ERR.
034900
035000     OPEN OUTPUT TRANSACTIONS-OUT.
035100     IF NOT FSTO-OK
035200         GO TO PSYS-ERR.
035300
035400
035500 LEER-TRANSACCION.
035600* MAIN TRANSACTION LOOP - RUNS ONCE THROUGH THE INPUT FILE
035700* IN ARRIVAL ORDER, NO RE-SORT.  NEVER PERFORMED FROM
035800* ELSEWHERE, SO THE GO TO BACK TO ITSELF IS SAFE.
035900     READ TRANSACTIONS-IN AT END
036000         GO TO FIN-PROCESO.
036100
036200*    STEPS 1-10 OF THE BATCH FLOW, IN ORDER: CONVERT TO USD,
036300*    REJECT IF THE RATE LOOKUP FAILED, OTHERWISE FIND THE
036400*    APPLICABLE LIMIT, GET THE MONTH-TO-DATE SPEND BEFORE
036500*    THIS TRANSACTION, DECIDE OVER-LIMIT, WRITE THE OUTPUT
036600*    ROW, ROLL THE ACCUMULATOR FORWARD AND TALLY THE REPORT.
036700     PERFORM CONVERSION-DIVISA THRU CONVERSION-DIVISA.
036800
036900     IF CONVERSION-NOT-OK
037000         GO TO RECHAZO-TRANSACCION.
037100
037200     PERFORM BUSQUEDA-LIMITE-APLICABLE
037300         THRU BUSQUEDA-LIMITE-APLICABLE.
037400     PERFORM ACUMULADO-MES-EN-CURSO THRU ACUMULADO-MES-EN-CURSO.
037500     PERFORM EVALUACION-LIMITE THRU EVALUACION-LIMITE.
037600     PERFORM ESCRITURA-TRANSACCION THRU ESCRITURA-TRANSACCION.
037700     PERFORM ACTUALIZAR-ACUMULADOR THRU ACTUALIZAR-ACUMULADOR.
037800     PERFORM ACTUALIZAR-INFORME THRU ACTUALIZAR-INFORME.
037900
038000     GO TO LEER-TRANSACCION.
038100
038200 RECHAZO-TRANSACCION.
038300* A TRANSACTION BANKRAT COULD NOT PRICE IS SKIPPED ENTIRELY -
038400* NO OUTPUT ROW, NO ACCUMULATOR UPDATE, NO REPORT TALLY
038500* (PR-1991-118).  THE DETAILS ARE DISPLAYED SO THE OPERATOR
038600* CAN FOLLOW UP WITH THE FX DESK WITHOUT A DUMP.
038700     DISPLAY "BANKTRN - TRANSACTION REJECTED, NO VALID RATE".
038800     DISPLAY "  ACCOUNT-FROM: " TRANS-ACCOUNT-FROM.
038900     DISPLAY "  CURRENCY-CODE: " TRANS-CURRENCY-CODE.
039000     DISPLAY "  TXN-DATE     : " TRANS-TXN-DATE.
039100     GO TO LEER-TRANSACCION.
039200
039300
039400 CONVERSION-DIVISA SECTION.
039500* BUSINESS RULE - CURRENCY CONVERSION.  USD IS A ROUNDING
039600* NO-OP; ANY OTHER CURRENCY IS CONVERTED VIA BANKRAT'S
039700* EXCHANGE-RATE LOOKUP (EXACT DATE, ELSE LATEST EARLIER).
039800*    USD NEEDS NO RATE LOOKUP AT ALL - STILL ROUTED THROUGH A
039900*    ROUNDED COMPUTE RATHER THAN A PLAIN MOVE SO A USD
040000*    TRANSACTION AND A CONVERTED ONE END UP WITH THE SAME
040100*    DECIMAL-ROUNDING BEHAVIOR.
040200     IF TRANS-CURRENCY-CODE = "USD"
040300         COMPUTE SUM-IN-USD-WORK ROUNDED = TRANS-SUM-AMOUNT
040400         MOVE "Y" TO CONVERSION-OK-FLAG
040500     ELSE
040600*        NON-USD - ASK BANKRAT FOR THE CLOSE-PRICE IN EFFECT
040700*        ON THE TRANSACTION'S OWN DATE, NOT TODAY'S RATE.
040800         MOVE TRANS-CURRENCY-CODE TO CALL-FROM-CCY
040900         MOVE TRANS-TXN-DATE      TO CALL-TXN-DATE
041000         CALL "BANKRAT" USING CALL-FROM-CCY
041100                              CALL-TXN-DATE
041200                              CALL-RATE-VALUE
041300                              CALL-RATE-FOUND
041400         IF CALL-RATE-WAS-FOUND
041500             COMPUTE SUM-IN-USD-WORK ROUNDED =
041600                 TRANS-SUM-AMOUNT * CALL-RATE-VALUE
041700             MOVE "Y" TO CONVERSION-OK-FLAG
041800         ELSE
041900*            NO RATE ON FILE FOR THIS CURRENCY/DATE - THE
042000*            TRANSACTION IS REJECTED BY THE CALLER, NOT
042100*            DEFAULTED TO SOME ASSUMED RATE (PR-1991-118).
042200             MOVE "N" TO CONVERSION-OK-FLAG
042300         END-IF
042400     END-IF.
042500
042600
042700 BUSQUEDA-LIMITE-APLICABLE SECTION.
042800* APPLICABLE LIMIT LOOKUP - MOST RECENT EFFECTIVE LIMIT FOR
042900* THIS CATEGORY WITH EFF-KEY NOT AFTER THE TRANSACTION'S OWN
043000* DATE/TIME KEY.  DEFAULT 1000.00 USD WHEN NONE EVER SET.
043100*    STARTS FROM THE DEFAULT AND A ZERO BEST-KEY SO THAT IF NO
043200*    ROW IN THE TABLE MATCHES, THE DEFAULT LIMIT SURVIVES
043300*    UNCHANGED (CR-1993-055).
043400     MOVE DEFAULT-LIMIT TO LIMIT-APPLICABLE.
043500     MOVE 0 TO BEST-LIM-KEY.
043600     PERFORM BUSQUEDA-LIMITE-COMPARAR THRU BUSQUEDA-LIMITE-COMPARAR
043700         VARYING LIM-IDX FROM 1 BY 1
043800         UNTIL LIM-IDX > LIM-COUNT.
043900
044000 BUSQUEDA-LIMITE-COMPARAR.
044100*    KEEPS THE HIGHEST EFF-KEY SEEN SO FAR THAT IS STILL NOT
044200*    AFTER THE TRANSACTION - LATER ENTRIES FOR THE SAME
044300*    CATEGORY WITH AN EARLIER EFF-KEY NEVER OVERWRITE A
044400*    BETTER MATCH ALREADY FOUND.
044500     IF LIM-CATEGORY(LIM-IDX) = TRANS-EXPENSE-CATEGORY
044600        AND LIM-EFF-KEY(LIM-IDX) <= TRANS-DATETIME-KEY
044700        AND LIM-EFF-KEY(LIM-IDX) > BEST-LIM-KEY
044800         MOVE LIM-EFF-KEY(LIM-IDX) TO BEST-LIM-KEY
044900         MOVE LIM-SUM(LIM-IDX) TO LIMIT-APPLICABLE
045000     END-IF.
045100
045200
045300 ACUMULADO-MES-EN-CURSO SECTION.
045400* MONTH-TO-DATE WINDOW - STRICTLY BEFORE THE CURRENT
045500* TRANSACTION.  ACCUMULATOR IS RESET THE FIRST TIME A NEW
045600* CALENDAR MONTH IS SEEN FOR THE CATEGORY (PR-1989-019).
045700     MOVE TRANS-TXN-DATE TO TXN-DATE-WORK.
045800
045900*    ONLY TWO CATEGORIES EXIST ON THIS FILE, PRODUCT AND
046000*    SERVICE (CR-2004-029 CONFIRMED THE "SERVICE" WIDTH
046100*    MATCHES TRANS-EXPENSE-CATEGORY'S 7 BYTES EXACTLY) - EACH
046200*    GETS ITS OWN ACCUMULATOR PAIR, TESTED AND RESET THE
046300*    SAME WAY.
046400     IF TRANS-EXPENSE-CATEGORY = "PRODUCT"
046500         IF ACC-PRODUCT-MTD-CCYYMM NOT = TXN-CCYYMM
046600             MOVE 0 TO ACC-PRODUCT-MTD-SPEND
046700             MOVE TXN-CCYYMM TO ACC-PRODUCT-MTD-CCYYMM
046800         END-IF
046900         MOVE ACC-PRODUCT-MTD-SPEND TO MTD-SPEND-BEFORE
047000     ELSE
047100*        ANY CATEGORY OTHER THAN "PRODUCT" IS TREATED AS
047200*        "SERVICE" - THE FILE ONLY EVER CARRIES THE TWO, SO
047300*        THIS ELSE NEVER NEEDS TO TEST THE VALUE EXPLICITLY.
047400         IF ACC-SERVICE-MTD-CCYYMM NOT = TXN-CCYYMM
047500             MOVE 0 TO ACC-SERVICE-MTD-SPEND
047600             MOVE TXN-CCYYMM TO ACC-SERVICE-MTD-CCYYMM
047700         END-IF
047800         MOVE ACC-SERVICE-MTD-SPEND TO MTD-SPEND-BEFORE
047900     END-IF.
048000
048100
048200 EVALUACION-LIMITE SECTION.
048300* OVER-LIMIT DETERMINATION - STRICTLY GREATER-THAN; EQUAL TO
048400* THE LIMIT IS NOT OVER-LIMIT (PR-1996-004).  TOTAL-
048500* INCLUDING-CURRENT IS THE MONTH'S SPEND IF THIS TRANSACTION
048600* IS ALLOWED TO GO THROUGH - IT IS COMPUTED REGARDLESS OF THE
048700* OUTCOME, SINCE THE TRANSACTION IS WRITTEN EITHER WAY.
048800*    "BEFORE" PLUS "THIS TRANSACTION" GIVES THE MONTH'S SPEND
048900*    AS IT WOULD STAND IF THIS TRANSACTION IS ALLOWED THROUGH -
049000*    THAT PROJECTED TOTAL, NOT JUST THIS TRANSACTION'S OWN
049100*    AMOUNT, IS WHAT GETS COMPARED TO THE LIMIT BELOW.
049200     ADD MTD-SPEND-BEFORE SUM-IN-USD-WORK
049300         GIVING TOTAL-INCLUDING-CURRENT.
049400
049500*    A TOTAL EXACTLY EQUAL TO THE LIMIT FALLS INTO THE ELSE -
049600*    NOT-EXCEEDED - PER PR-1996-004'S STRICT GREATER-THAN RULE.
049700     IF TOTAL-INCLUDING-CURRENT > LIMIT-APPLICABLE
049800         MOVE "Y" TO LIMIT-EXCEEDED-FLAG-WORK
049900     ELSE
050000         MOVE "N" TO LIMIT-EXCEEDED-FLAG-WORK
050100     END-IF.
050200
050300
050400 ESCRITURA-TRANSACCION SECTION.
050500* CARRIES EVERY INPUT FIELD FORWARD UNCHANGED AND ADDS THE
050600* TWO COMPUTED FIELDS - THE CONVERTED USD AMOUNT AND THE
050700* OVER-LIMIT FLAG - BEFORE WRITING THE OUTPUT ROW.
050800*    AN OVER-LIMIT TRANSACTION IS STILL WRITTEN - THIS PROGRAM
050900*    FLAGS, IT DOES NOT BLOCK.  BLOCKING A PAYMENT IS A BRANCH
051000*    DECISION, NOT A BATCH ONE.
051100     MOVE TRANS-ACCOUNT-FROM     TO MOV-ACCOUNT-FROM.
051200     MOVE TRANS-ACCOUNT-TO       TO MOV-ACCOUNT-TO.
051300     MOVE TRANS-CURRENCY-CODE    TO MOV-CURRENCY-CODE.
051400     MOVE TRANS-SUM-AMOUNT       TO MOV-SUM-AMOUNT.
051500     MOVE TRANS-EXPENSE-CATEGORY TO MOV-EXPENSE-CATEGORY.
051600     MOVE TRANS-TXN-DATE         TO MOV-TXN-DATE.
051700     MOVE TRANS-TXN-TIME         TO MOV-TXN-TIME.
051800     MOVE SUM-IN-USD-WORK  TO MOV-SUM-IN-USD.
051900     MOVE LIMIT-EXCEEDED-FLAG-WORK TO MOV-LIMIT-EXCEEDED-FLAG.
052000
052100     WRITE TRANS-OUT-REG.
052200     IF NOT FSTO-OK
052300         GO TO PSYS-ERR.
052400
052500
052600 ACTUALIZAR-ACUMULADOR SECTION.
052700* ADDS THIS TRANSACTION'S USD AMOUNT TO THE MONTH-TO-DATE
052800* ACCUMULATOR SO THE NEXT TRANSACTION IN THE SAME CATEGORY
052900* AND MONTH SEES IT AS PRIOR SPEND (STEP 9 OF THE BATCH FLOW).
053000* UPDATED EVEN WHEN THIS TRANSACTION WAS ITSELF OVER-LIMIT -
053100* THE ACCUMULATOR TRACKS ACTUAL SPEND, NOT ALLOWED SPEND.
053200*    RUNS AFTER ESCRITURA-TRANSACCION, NOT BEFORE - THE OUTPUT
053300*    ROW ALREADY REFLECTS MTD-SPEND-BEFORE, NOT THIS UPDATED
053400*    TOTAL, SO THE WRITE ORDER HERE MATTERS.
053500     IF TRANS-EXPENSE-CATEGORY = "PRODUCT"
053600         ADD SUM-IN-USD-WORK TO ACC-PRODUCT-MTD-SPEND
053700     ELSE
053800         ADD SUM-IN-USD-WORK TO ACC-SERVICE-MTD-SPEND
053900     END-IF.
054000
054100
054200 ACTUALIZAR-INFORME SECTION.
054300* FEEDS THE END-OF-RUN CONTROL-BREAK COUNTERS - COUNT, USD
054400* TOTAL AND OVER-LIMIT COUNT, SPLIT BY EXPENSE CATEGORY
054500* (CR-1989-103).  INFORME-CIERRE BELOW ONLY DISPLAYS THESE,
054600* IT NEVER ADDS TO THEM.
054700     IF TRANS-EXPENSE-CATEGORY = "PRODUCT"
054800         ADD 1 TO RPT-PRODUCT-COUNT
054900         ADD SUM-IN-USD-WORK TO RPT-PRODUCT-TOTAL
055000         IF LIMIT-EXCEEDED
055100             ADD 1 TO RPT-PRODUCT-OVER
055200         END-IF
055300     ELSE
055400         ADD 1 TO RPT-SERVICE-COUNT
055500         ADD SUM-IN-USD-WORK TO RPT-SERVICE-TOTAL
055600         IF LIMIT-EXCEEDED
055700             ADD 1 TO RPT-SERVICE-OVER
055800         END-IF
055900     END-IF.
056000
056100
056200 FIN-PROCESO.
056300* NORMAL END OF THE MAIN LOOP - CLOSES THE TRANSACTION FILES
056400* AND FALLS INTO INFORME-CIERRE BELOW TO PRINT THE SUMMARY.
056500     CLOSE TRANSACTIONS-IN.
056600     CLOSE TRANSACTIONS-OUT.
056700*    FALLS THROUGH INTO INFORME-CIERRE BELOW - THERE IS NO GO TO
056800*    HERE BECAUSE THE TWO SECTIONS ARE ALWAYS RUN TOGETHER AT
056900*    END OF RUN AND NOTHING ELSE EVER PERFORMS EITHER ONE.
057000
057100
057200 INFORME-CIERRE SECTION.
057300* CONTROL-BREAK SUMMARY BY EXPENSE-CATEGORY (CR-1989-103),
057400* PRODUCT THEN SERVICE, WITH A FINAL GRAND-TOTAL LINE.  NO
057500* PRINTER FD ANYWHERE IN THIS PROGRAM - THE REPORT GOES TO
057600* SYSOUT VIA DISPLAY, THE ONLY OUTPUT DEVICE THIS SHOP'S
057700* BATCH JOBS EVER USE FOR END-OF-RUN SUMMARIES.
057800*    THREE ROWS ARE BUILT AND DISPLAYED IN TURN, REUSING THE
057900*    SAME REPORT-LINE AREA EACH TIME - PRODUCT, SERVICE,
058000*    THEN THE GRAND TOTAL COMPUTED FROM THE TWO ABOVE IT.
058100     DISPLAY " ".
058200     DISPLAY "BANKTRN - END OF RUN CONTROL-BREAK SUMMARY".
058300     DISPLAY "CATEGORY      TXN-COUNT     TOTAL-USD-SPENT"
058400             "   OVER-LIMIT".
058500
058600*    PRODUCT ROW FIRST, SERVICE SECOND - SAME ORDER THE
058700*    ACCUMULATORS AND THE COUNTERS WERE DECLARED IN ABOVE.
058800     MOVE "PRODUCT"             TO RL-CATEGORY.
058900     MOVE RPT-PRODUCT-COUNT  TO RL-COUNT.
059000     MOVE RPT-PRODUCT-TOTAL  TO RL-TOTAL.
059100     MOVE RPT-PRODUCT-OVER   TO RL-OVER.
059200     DISPLAY REPORT-LINE.
059300
059400     MOVE "SERVICE"             TO RL-CATEGORY.
059500     MOVE RPT-SERVICE-COUNT  TO RL-COUNT.
059600     MOVE RPT-SERVICE-TOTAL  TO RL-TOTAL.
059700     MOVE RPT-SERVICE-OVER   TO RL-OVER.
059800     DISPLAY REPORT-LINE.
059900
060000*    GRAND TOTAL IS THE SIMPLE SUM OF THE TWO CATEGORY ROWS
060100*    ABOVE - THERE ARE ONLY EVER TWO CATEGORIES ON THIS FILE.
060200     ADD RPT-PRODUCT-COUNT RPT-SERVICE-COUNT
060300         GIVING RPT-GRAND-COUNT.
060400     ADD RPT-PRODUCT-TOTAL RPT-SERVICE-TOTAL
060500         GIVING RPT-GRAND-TOTAL.
060600     ADD RPT-PRODUCT-OVER RPT-SERVICE-OVER
060700         GIVING RPT-GRAND-OVER.
060800
060900     MOVE "GRAND TOTAL" TO RL-CATEGORY.
061000     MOVE RPT-GRAND-COUNT TO RL-COUNT.
061100     MOVE RPT-GRAND-TOTAL TO RL-TOTAL.
061200     MOVE RPT-GRAND-OVER  TO RL-OVER.
061300     DISPLAY REPORT-LINE.
061400
061500     STOP RUN.
061600
061700
061800 PSYS-ERR.
061900* FATAL FILE ERROR ON ANY OF THE THREE SELECTS - ALL THREE
062000* STATUS VALUES ARE DISPLAYED TOGETHER SO THE OPERATOR CAN
062100* TELL WHICH FILE FAILED WITHOUT NEEDING A DUMP.
062200*    REACHED FROM ANY OF THE GO TO PSYS-ERR STATEMENTS ABOVE -
062300*    NEVER PERFORMED, ALWAYS BRANCHED TO, SINCE THERE IS NO
062400*    RECOVERY PATH BACK INTO THE MAIN FLOW FROM A FATAL ERROR.
062500     DISPLAY "BANKTRN - UNRECOVERABLE FILE ERROR, RUN ABORTED".
062600     DISPLAY "  FSTI   = " FSTI.
062700     DISPLAY "  FSTO  = " FSTO.
062800     DISPLAY "  FSEL  = " FSEL.
062900     STOP RUN.
