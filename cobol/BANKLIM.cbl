000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.      BANKLIM.
000300 AUTHOR.          T. COLAS PELEGRIN.
000400 INSTALLATION.    UNIZARBANK EDP CENTER.
000500 DATE-WRITTEN.    1988-04-02.
000600 DATE-COMPILED.
000700 SECURITY.        CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900***************************************************************
001000* BANKLIM - EXPENSE LIMIT REQUEST BATCH                        *
001100*
001200* READS THE DAY'S LIMIT-CHANGE REQUESTS AND APPENDS EACH ONE   *
001300* TO THE EXPENSE-LIMITS HISTORY FILE, STAMPED WITH THIS RUN'S  *
001400* OWN DATE AND TIME AS THE LIMIT'S EFFECTIVE DATE/TIME.  THE   *
001500* HISTORY FILE IS NEVER REWRITTEN OR DELETED FROM - A CATEGORY *
001600* CAN HAVE MANY LIMITS ON FILE, THE MOST RECENT ONE GOVERNS.   *
001700*
001800* THE LIMIT-SETTING SIDE OF THE EXPENSE LIMIT CYCLE.  BANKTRN  *
001900* IS THE ONLY OTHER PROGRAM THAT TOUCHES EXPENSE-LIMITS, AND   *
002000* ONLY TO READ IT - THIS IS THE SOLE WRITER OF THE FILE.       *
002100***************************************************************
002200*
002300* CHANGE LOG.
002400*
002500* DATE       INIT TICKET      DESCRIPTION                    TAG
002600* ---------- ---- ----------- ------------------------------ ---
002700* 1988-04-02 TCP  CR-1988-043 INITIAL RELEASE - APPENDS ONE       CR43043
002800*                             LIMIT ROW PER REQUEST, USD ONLY.
002900* 1989-06-11 JRM  PR-1989-066 FIXED RUN DATE/TIME BEING RE-       PR66066
003000*                             STAMPED PER REQUEST INSTEAD OF
003100*                             ONCE FOR THE WHOLE RUN.
003200* 1994-03-08 AS   CR-1994-021 LIMIT-CURRENCY HARD-CODED TO        CR21021
003300*                             "USD", FIELD KEPT FOR FUTURE USE.
003400* 1998-09-25 EAB  Y2K-1998-07 YEAR 2000 REVIEW - RUN DATE NOW     Y2K-07
003500*                             WINDOWED FROM THE 2-DIGIT SYSTEM
003600*                             CLOCK YEAR BEFORE BEING STORED
003700*                             AS AN 8-DIGIT CCYYMMDD FIELD.
003800* 2000-01-11 EAB  PR-2000-003 CONFIRMED WINDOWING ABOVE HOLDS     PR03003
003900*                             CORRECTLY FOR CENTURY ROLLOVER.
004000* 2003-05-29 LFG  PR-2003-057 REJECTED REQUESTS WITH A BLANK      PR57057
004100*                             LIMIT-CATEGORY RATHER THAN
004200*                             APPENDING A USELESS HISTORY ROW.
004300* 2005-03-11 TCP  PR-2005-033 GAVE THE TWO FILE-STATUS FIELDS     PR05033
004400*                             CONDITION-NAMES FOR READABILITY -
004500*                             NO CHANGE IN BEHAVIOR.
004600* 2005-03-11 TCP  PR-2005-034 DROPPED SYS-DATE - A SPARE          PR05034
004700*                             6-DIGIT DATE WORK FIELD LEFT OVER
004800*                             FROM THE ORIGINAL 1988 RELEASE
004900*                             THAT SYS-DATE-WORK ALREADY
005000*                             COVERS.  NEVER READ, NEVER SET.
005100*
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM
005600     CLASS NUMERIC-CLASS IS "0" THRU "9"
005700     UPSI-0 ON STATUS IS RERUN-OF-DAY
005800            OFF STATUS IS FIRST-RUN-OF-DAY.
005900*
006000* UPSI-0 TELLS THE OPERATOR'S JCL WHETHER THIS IS THE FIRST
006100* LIMIT-REQUEST RUN OF THE BUSINESS DAY OR A RERUN - NEITHER
006200* SWITCH CHANGES HOW THIS PROGRAM BEHAVES, BOTH SIMPLY APPEND,
006300* BUT THE FLAG IS CARRIED HERE SO THE OPERATOR RUN-BOOK CAN
006400* TEST IT THE SAME WAY IT DOES IN EVERY OTHER EDP CENTER JOB.
006500
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800*    LIMIT-REQUESTS-IN - ONE ROW PER LIMIT CHANGE REQUESTED
006900*    TODAY, KEYED IN BY BRANCH STAFF AND DROPPED TO THIS
007000*    LOGICAL NAME OVERNIGHT FOR THE BATCH RUN TO PICK UP.
007100     SELECT LIMIT-REQUESTS-IN ASSIGN TO LIMITREQ
007200     ORGANIZATION IS LINE SEQUENTIAL
007300     FILE STATUS IS FSLR.
007400*
007500*    EXPENSE-LIMITS - THE HISTORY FILE BANKTRN READS BACK.
007600*    OPENED EXTEND BELOW SO EVERY PRIOR LIMIT EVER SET STAYS
007700*    ON FILE; NOTHING IN THIS PROGRAM EVER REWRITES A ROW.
007800     SELECT EXPENSE-LIMITS ASSIGN TO EXPLIMIT
007900     ORGANIZATION IS LINE SEQUENTIAL
008000     FILE STATUS IS FSEL.
008100
008200
008300 DATA DIVISION.
008400 FILE SECTION.
008500* ONE REQUEST PER LINE - CATEGORY AND THE NEW LIMIT SUM ONLY.
008600* NO CURRENCY, NO EFFECTIVE DATE ON THE REQUEST ITSELF - BOTH
008700* ARE SUPPLIED BY THIS PROGRAM, NOT BY THE BRANCH (SEE
008800* CONSTRUIR-LIMITE BELOW).
008900 FD  LIMIT-REQUESTS-IN
009000     LABEL RECORD STANDARD.
009100 01  LIMIT-REQ-REG.
009200     02  REQ-LIMIT-CATEGORY        PIC X(07).
009300     02  REQ-LIMIT-SUM             PIC S9(09)V9(02).
009400     02  FILLER                   PIC X(20).
009500
009600* ONE ROW APPENDED PER ACCEPTED REQUEST.  LAYOUT MATCHES THE
009700* EXPENSE-LIMITS FD IN BANKTRN FIELD FOR FIELD, COLUMN FOR
009800* COLUMN - UNIZARBANK EDP CENTER RESTATES A SHARED FD IN EVERY
009900* PROGRAM THAT TOUCHES THE FILE RATHER THAN PULL IT FROM COPY.
010000 FD  EXPENSE-LIMITS
010100     LABEL RECORD STANDARD.
010200 01  EXP-LIMIT-REG.
010300     02  LIMIT-CATEGORY        PIC X(07).
010400     02  LIMIT-SUM             PIC S9(09)V9(02).
010500     02  LIMIT-CURRENCY        PIC X(03).
010600     02  LIMIT-EFF-DATE        PIC 9(08).
010700     02  LIMIT-EFF-TIME        PIC 9(06).
010800     02  FILLER                   PIC X(15).
010900
011000* ALTERNATE VIEW OF EXP-LIMIT-REG - OVERLAYS THE EFFECTIVE
011100* DATE AND TIME TOGETHER, MIRRORING THE COMPOSITE KEY VIEW
011200* BANKTRN USES WHEN IT READS THIS SAME FILE BACK.  NOT USED
011300* BY THIS PROGRAM'S OWN LOGIC, ONLY KEPT SO THE LAYOUT AND
011400* THE READING PROGRAM'S LAYOUT NEVER DRIFT APART.
011500 01  EXP-LIMIT-KEY-VIEW REDEFINES EXP-LIMIT-REG.
011600     02  FILLER                   PIC X(21).
011700     02  LIMIT-EFF-KEY         PIC 9(14).
011800     02  FILLER                   PIC X(15).
011900
012000
012100 WORKING-STORAGE SECTION.
012200* FILE-STATUS FIELDS - ONE PER SELECT ABOVE.  "00" IS THE ONLY
012300* STATUS THAT MEANS "KEEP GOING"; ANYTHING ELSE BRANCHES TO
012400* PSYS-ERR AND THE RUN STOPS.
012500 77  FSLR                 PIC X(02).
012600     88  FSLR-OK              VALUE "00".
012700 77  FSEL                 PIC X(02).
012800     88  FSEL-OK              VALUE "00".
012900
013000* CENTURY WORKED OUT ONCE AT START-UP FROM THE 2-DIGIT SYSTEM
013100* CLOCK YEAR (Y2K-1998-07) - SEE INICIALIZACION BELOW.
013200 77  SYS-TIME                  PIC 9(08).
013300 77  RUN-CENTURY                PIC 9(02) VALUE 0.
013400
013500* BREAKDOWN OF THE 6-DIGIT SYSTEM CLOCK DATE RETURNED BY THE
013600* ACCEPT STATEMENT BELOW - YY/MM/DD, WINDOWED TO A 4-DIGIT
013700* YEAR FOR THE Y2K REVIEW OF 1998 (Y2K-1998-07).
013800 01  SYS-DATE-WORK              PIC 9(06).
013900 01  SYS-DATE-WORK-GRP REDEFINES SYS-DATE-WORK.
014000     05  SYS-YY                 PIC 9(02).
014100     05  SYS-MM                 PIC 9(02).
014200     05  SYS-DD                 PIC 9(02).
014300
014400* THIS RUN'S EFFECTIVE DATE, BUILT ONCE IN INICIALIZACION AND
014500* STAMPED ONTO EVERY REQUEST ACCEPTED DURING THE RUN - NEVER
014600* RECOMPUTED PER REQUEST (PR-1989-066).
014700 01  RUN-EFF-DATE                PIC 9(08) VALUE 0.
014800 01  RUN-EFF-DATE-GRP REDEFINES RUN-EFF-DATE.
014900     05  RUN-EFF-CCYY             PIC 9(04).
015000     05  RUN-EFF-MMDD             PIC 9(04).
015100
015200* COMPANION TIME STAMP FOR RUN-EFF-DATE, ALSO FROZEN FOR
015300* THE WHOLE RUN.  REQ-COUNT IS THE RUN-END TALLY DISPLAYED
015400* IN FIN-PROCESO, DECLARED COMP LIKE EVERY OTHER COUNTER HERE.
015500 77  RUN-EFF-TIME               PIC 9(06) VALUE 0.
015600 77  REQ-COUNT                  PIC 9(06) COMP VALUE 0.
015700
015800
015900 PROCEDURE DIVISION.
016000 INICIALIZACION SECTION.
016100* ESTABLISHES THIS RUN'S "NOW" ONCE, AT THE START OF THE RUN
016200* (PR-1989-066) - EVERY REQUEST IN THE RUN GETS THE SAME
016300* EFFECTIVE DATE AND TIME.
016400     ACCEPT SYS-DATE-WORK FROM DATE.
016500     ACCEPT SYS-TIME FROM TIME.
016600
016700*    WINDOWING RULE (Y2K-1998-07) - CLOCK YEARS BELOW 50 ARE
016800*    TAKEN AS 20XX, 50 AND ABOVE AS 19XX.  CONFIRMED STILL
016900*    CORRECT FOR THE 2000 CENTURY ROLLOVER (PR-2000-003).
017000     IF SYS-YY < 50
017100         MOVE 20 TO RUN-CENTURY
017200     ELSE
017300         MOVE 19 TO RUN-CENTURY
017400     END-IF.
017500
017600*    ASSEMBLES THE 8-DIGIT CCYYMMDD EFFECTIVE DATE FROM THE
017700*    WINDOWED CENTURY AND THE 6-DIGIT CLOCK DATE, BYTE BY
017800*    BYTE VIA REFERENCE MODIFICATION.
017900     MOVE RUN-CENTURY TO RUN-EFF-CCYY(1:2).
018000     MOVE SYS-YY      TO RUN-EFF-CCYY(3:2).
018100     MOVE SYS-MM      TO RUN-EFF-MMDD(1:2).
018200     MOVE SYS-DD      TO RUN-EFF-MMDD(3:2).
018300
018400*    SYSTEM CLOCK TIME COMES BACK AS HHMMSSHH (HUNDREDTHS);
018500*    THIS PROGRAM ONLY KEEPS HHMMSS, SAME AS THE TIME STAMP
018600*    BANKTRN WRITES ON EVERY TRANSACTION.
018700     DIVIDE SYS-TIME BY 100 GIVING RUN-EFF-TIME.
018800
018900
019000 APERTURA-FICHEROS SECTION.
019100* OPENS BOTH FILES FOR THE RUN - INPUT REQUESTS, EXTEND ONTO
019200* THE EXISTING HISTORY FILE.  EITHER OPEN FAILING IS FATAL.
019300     OPEN INPUT LIMIT-REQUESTS-IN.
019400     IF NOT FSLR-OK
019500         GO TO PSYS-ERR.
019600
019700     OPEN EXTEND EXPENSE-LIMITS.
019800     IF NOT FSEL-OK
019900         GO TO PSYS-ERR.
020000
020100
020200 LEER-PETICION.
020300* MAIN REQUEST LOOP - RUNS ONCE THROUGH THE INPUT FILE, NEVER
020400* PERFORMED FROM ELSEWHERE, SO THE GO TO BACK TO ITSELF IS
020500* SAFE.
020600     READ LIMIT-REQUESTS-IN AT END
020700         GO TO FIN-PROCESO.
020800
020900*    A BLANK CATEGORY MEANS A BAD OR INCOMPLETE REQUEST ROW -
021000*    REJECT IT HERE RATHER THAN LET IT THROUGH AND APPEND A
021100*    USELESS HISTORY ROW (PR-2003-057).
021200     IF REQ-LIMIT-CATEGORY = SPACES
021300         GO TO PETICION-RECHAZADA.
021400
021500     PERFORM CONSTRUIR-LIMITE THRU CONSTRUIR-LIMITE.
021600     PERFORM ESCRIBIR-LIMITE THRU ESCRIBIR-LIMITE.
021700     ADD 1 TO REQ-COUNT.
021800
021900     GO TO LEER-PETICION.
022000
022100 PETICION-RECHAZADA.
022200* REJECTS A REQUEST WITH NO CATEGORY RATHER THAN APPENDING A
022300* USELESS HISTORY ROW (PR-2003-057).  THE REQUEST IS MERELY
022400* SKIPPED - NOTHING IS WRITTEN, NOTHING IS COUNTED, AND THE
022500* RUN CONTINUES WITH THE NEXT ROW.
022600     DISPLAY "BANKLIM - REQUEST REJECTED, BLANK CATEGORY".
022700     GO TO LEER-PETICION.
022800
022900
023000 CONSTRUIR-LIMITE SECTION.
023100* LIMITS ARE ALWAYS USD, EFFECTIVE IMMEDIATELY (THIS RUN'S
023200* OWN DATE/TIME) - THE HISTORY ROW IS NEVER BACK-DATED.
023300* LIMIT-CURRENCY IS HARD-CODED "USD" BUT LEFT ON THE
023400* RECORD FOR FUTURE USE (CR-1994-021) SHOULD A NON-USD LIMIT
023500* EVER BE NEEDED.
023600     MOVE REQ-LIMIT-CATEGORY TO LIMIT-CATEGORY.
023700     MOVE REQ-LIMIT-SUM      TO LIMIT-SUM.
023800     MOVE "USD"              TO LIMIT-CURRENCY.
023900     MOVE RUN-EFF-DATE   TO LIMIT-EFF-DATE.
024000     MOVE RUN-EFF-TIME   TO LIMIT-EFF-TIME.
024100
024200
024300 ESCRIBIR-LIMITE SECTION.
024400* APPEND-ONLY WRITE - THE FILE IS OPENED EXTEND SO NO EXISTING
024500* HISTORY ROW IS EVER OVERWRITTEN (CR-1994-021).  A CATEGORY
024600* CAN END UP WITH MANY ROWS ON FILE OVER TIME - BANKTRN'S
024700* LOOKUP ALWAYS TAKES THE ONE WITH THE LATEST EFFECTIVE KEY.
024800     WRITE EXP-LIMIT-REG.
024900     IF NOT FSEL-OK
025000         GO TO PSYS-ERR.
025100
025200
025300 FIN-PROCESO.
025400* NORMAL END OF RUN - CLOSE BOTH FILES AND REPORT HOW MANY
025500* REQUESTS WERE ACTUALLY APPENDED (REJECTED ROWS DO NOT
025600* COUNT).
025700     CLOSE LIMIT-REQUESTS-IN.
025800     CLOSE EXPENSE-LIMITS.
025900     DISPLAY "BANKLIM - END OF RUN, LIMIT REQUESTS PROCESSED".
026000     DISPLAY "  REQUESTS APPENDED: " REQ-COUNT.
026100     STOP RUN.
026200
026300
026400 PSYS-ERR.
026500* FATAL FILE ERROR - EITHER FILE-STATUS CAME BACK OTHER THAN
026600* "00" ON OPEN OR WRITE.  BOTH STATUS VALUES ARE DISPLAYED SO
026700* THE OPERATOR CAN TELL WHICH FILE FAILED WITHOUT A DUMP.
026800     DISPLAY "BANKLIM - UNRECOVERABLE FILE ERROR, RUN ABORTED".
026900     DISPLAY "  FSLR = " FSLR.
027000     DISPLAY "  FSEL = " FSEL.
027100     STOP RUN.
